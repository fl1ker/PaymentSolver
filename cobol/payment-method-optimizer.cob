000010*----------------------------------------------------------------
000020*    PROGRAM-ID.  PYMT-OPTIMIZER
000030*----------------------------------------------------------------
000040    IDENTIFICATION DIVISION.
000050    PROGRAM-ID.       PYMT-OPTIMIZER.
000060    AUTHOR.           R. VILLA FLORES.
000070    INSTALLATION.     ACCOUNTS PAYABLE / CUSTOMER BILLING GROUP.
000080    DATE-WRITTEN.     1996-03-11.
000090    DATE-COMPILED.
000100    SECURITY.         COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000110*
000120*----------------------------------------------------------------
000130*    CHANGE LOG
000140*----------------------------------------------------------------
000150*    1996-03-11  RVF  ORIGINAL PROGRAM - REQ PMO-0001.  READS
000160*                     ORDERS-IN AND PAYMENT-METHODS-IN, CHARGES
000170*                     THE CHEAPEST FEASIBLE METHOD TO EACH ORDER,
000180*                     WRITES SPENT-TOTALS-OUT.
000190*    1996-04-01  RVF  ADDED PROMOTIONAL-CARD PAYMENT (OPTION 3)
000200*                     TO PLPYMTPR.CBL - NO CHANGE HERE
000210*    1996-04-02  RVF  ADDED TABLE-FULL PROTECTION IN
000220*                     0120-STORE-ONE-PYMT-RECORD, REQ PMO-0011
000230*    1997-02-14  RVF  DISPLAY MESSAGE ON ZERO ORDERS READ, PER
000240*                     OPERATIONS REQUEST - EMPTY RUN WAS BEING
000250*                     MISTAKEN FOR AN ABEND ON THE NIGHT SHIFT
000260*    1997-09-02  RVF  ADDED PARTIAL-POINTS-PLUS-CARD (OPTION 2)
000270*                     TO PLPYMTPR.CBL, PER W. NOWAK - REQ PMO-0044
000280*    1998-01-09  DKR  ADDED UPSI-0 TRACE SWITCH SO OPERATIONS CAN
000290*                     TURN ON A DISPLAY OF EVERY ORDER'S SELECTED
000300*                     OPTION WITHOUT A RECOMPILE - REQ PMO-0052
000310*    1998-06-19  DKR  SEE PLPYMTPR.CBL - OPTION 2 TIE-BREAK FIX,
000320*                     REQ PMO-0061.  NO CHANGE HERE.
000330*    1998-11-04  RVF  RAISED WS-PM-MAX-ENTRIES FROM 25 TO 50
000340*    1999-02-18  RVF  Y2K FILE-HANDLING SWEEP - ADDED FILE STATUS
000350*                     FIELDS TO ALL THREE SELECT ENTRIES, ADDED
000360*                     ABEND MESSAGE ON NON-ZERO OPEN STATUS
000370*    1999-06-30  DKR  Y2K SIGN-OFF - CONFIRMED NO DATE FIELDS
000380*                     ANYWHERE IN THIS JOB, NOTHING FURTHER TO DO
000390*    2000-03-08  DKR  MOVED WS-ABEND-MESSAGE TO LEVEL 77, PER
000400*                     SHOP CODING STANDARD - NO LOGIC CHANGE
000410*    2001-10-22  RVF  RAISED WS-ABEND-MESSAGE FROM 50 TO 60 BYTES
000420*                     SO LONGER FILE-STATUS TEXT NO LONGER
000430*                     TRUNCATES ON THE OPERATOR CONSOLE
000440*    2003-05-14  DKR  REVIEWED AGAINST THE NEW CORPORATE BATCH-JOB
000450*                     STANDARDS CHECKLIST - NO CHANGES REQUIRED
000460*    2003-08-19  RVF  PMO-0231 - SPENT-TOTALS-OUT WAS PRINTING A
000470*                     METHOD THAT NETTED TO ZERO OR LESS WHEN THE
000480*                     POINTS LEG COVERED THE FULL ORDER.  0710 NOW
000490*                     ALSO CHECKS THE SPENT TOTAL IS OVER ZERO
000500*                     BEFORE WRITING THE LINE.
000510*----------------------------------------------------------------
000520    ENVIRONMENT DIVISION.
000530    CONFIGURATION SECTION.
000540
000550*    C01 DRIVES THE PRINTER TOP-OF-FORM CHANNEL FOR ANY FUTURE
000560*    PRINTED FORM OF SPENT-TOTALS-OUT.  PM-ALPHA-CLASS AND
000570*    UPSI-0 ARE THIS PROGRAM'S OWN - UPSI-0 IS THE OPERATOR
000580*    TRACE SWITCH ADDED IN REQ PMO-0052.
000590    SPECIAL-NAMES.
000600        C01 IS TOP-OF-FORM
000610        CLASS PM-ALPHA-CLASS IS "A" THRU "Z"
000620        UPSI-0 ON  STATUS IS WS-TRACE-IS-ON
000630               OFF STATUS IS WS-TRACE-IS-OFF.
000640
000650    INPUT-OUTPUT SECTION.
000660    FILE-CONTROL.
000670
000680*    THE THREE SELECT ENTRIES LIVE IN THEIR OWN SL- COPYBOOKS
000690*    SO THE ASSIGN-TO NAMES CAN BE MAINTAINED WITHOUT TOUCHING
000700*    THIS SOURCE MEMBER.
000710        COPY "SLORDR01.CBL".
000720        COPY "SLPYMT01.CBL".
000730        COPY "SLSPNT01.CBL".
000740
000750    DATA DIVISION.
000760    FILE SECTION.
000770
000780*    RECORD LAYOUTS ARE KEPT IN FD- COPYBOOKS, ONE PER FILE,
000790*    MATCHING THE SL- SELECT COPYBOOKS ABOVE ONE FOR ONE.
000800        COPY "FDORDR01.CBL".
000810        COPY "FDPYMT01.CBL".
000820        COPY "FDSPNT01.CBL".
000830
000840    WORKING-STORAGE SECTION.
000850
000860*    THE PAYMENT-METHOD TABLE AND THE SHARED OPTION-EVALUATION
000870*    WORK AREAS ARE BOTH COPIED IN HERE SO PLPYMTPR.CBL (COPIED
000880*    LOWER DOWN IN THE PROCEDURE DIVISION) CAN SEE THEM WITHOUT
000890*    ANY LINKAGE SECTION OR CALL...USING.
000900        COPY "wspymtbl.cbl".
000910        COPY "wsevalwk.cbl".
000920
000930*    ONE FILE-STATUS FIELD PER SELECT ENTRY, ADDED IN THE 1999
000940*    Y2K SWEEP SO A BAD OPEN NEVER SLIPS THROUGH UNNOTICED.
000950    01  WS-FILE-STATUS-FIELDS.
000960        05  WS-ORDER-FILE-STATUS       PIC X(02).
000970            88  WS-ORDER-FILE-OK                VALUE "00".
000980        05  WS-PYMT-FILE-STATUS        PIC X(02).
000990            88  WS-PYMT-FILE-OK                 VALUE "00".
001000        05  WS-SPNT-FILE-STATUS        PIC X(02).
001010            88  WS-SPNT-FILE-OK                 VALUE "00".
001020        05  FILLER                     PIC X(02) VALUE SPACES.
001030
001040*    AT-END SWITCHES FOR THE TWO INPUT FILES, PLUS THE ORDER
001050*    COUNT USED FOR THE EMPTY-RUN DISPLAY IN 0000-MAIN-CONTROL.
001060    01  WS-CONTROL-SWITCHES.
001070        05  WS-ORDER-AT-END-SW         PIC X.
001080            88  WS-ORDER-AT-END                 VALUE "Y".
001090        05  WS-PYMT-AT-END-SW          PIC X.
001100            88  WS-PYMT-AT-END                  VALUE "Y".
001110        05  WS-ORDERS-READ-COUNT       PIC 9(05) COMP.
001120        05  FILLER                     PIC X(02) VALUE SPACES.
001130
001140*    SCRATCH FIELDS USED ONLY WHILE BUILDING ONE
001150*    SPENT-TOTALS-OUT LINE IN PARAGRAPHS 0700 THROUGH 0722.
001160    01  WS-OUTPUT-LINE-WORK.
001170        05  WS-WRITE-SEQ               PIC 99  COMP.
001180        05  WS-ID-LEN                  PIC 99  COMP.
001190        05  WS-AMT-START               PIC 99  COMP.
001200        05  WS-AMOUNT-EDIT             PIC Z(6)9.99.
001210        05  FILLER                     PIC X(02) VALUE SPACES.
001220
001230*    SINGLE SCRATCH FIELD FOR THE FILE-STATUS ABEND TEXT -
001240*    MOVED TO LEVEL 77 PER SHOP STANDARD, SEE 2000-03-08 ABOVE.
001250    77  WS-ABEND-MESSAGE               PIC X(60).
001260*----------------------------------------------------------------
001270    PROCEDURE DIVISION.
001280
001290*    OPEN THE PAYMENT-METHODS FILE FIRST - THE WHOLE TABLE HAS TO
001300*    BE IN STORAGE BEFORE THE FIRST ORDER IS EVEN READ.
001310    0000-MAIN-CONTROL.
001320        OPEN INPUT  PAYMENT-METHOD-FILE.
001330        IF NOT WS-PYMT-FILE-OK
001340*    A BAD OPEN STATUS HERE MEANS THE INPUT FILE WASN'T
001350*    ALLOCATED BY THE JCL, OR IS EMPTY/MISSING - EITHER WAY
001360*    THE JOB CANNOT PRODUCE A TRUSTWORTHY REPORT SO IT ABENDS.
001370            STRING "PAYMENT-METHODS-IN OPEN FAILED, STATUS "
001380                                       DELIMITED BY SIZE
001390                   WS-PYMT-FILE-STATUS DELIMITED BY SIZE
001400                INTO WS-ABEND-MESSAGE
001410            DISPLAY WS-ABEND-MESSAGE
001420            GO TO 0090-ABEND-JOB.
001430
001440*    SAME TREATMENT FOR THE ORDER FILE - NO POINT LOADING THE
001450*    PAYMENT TABLE IF THERE IS NOTHING TO CHARGE IT AGAINST.
001460        OPEN INPUT  ORDER-FILE.
001470        IF NOT WS-ORDER-FILE-OK
001480            STRING "ORDERS-IN OPEN FAILED, STATUS "
001490                                       DELIMITED BY SIZE
001500                   WS-ORDER-FILE-STATUS DELIMITED BY SIZE
001510                INTO WS-ABEND-MESSAGE
001520            DISPLAY WS-ABEND-MESSAGE
001530            GO TO 0090-ABEND-JOB.
001540
001550*    THE REPORT FILE IS OPENED OUTPUT LAST SO A FAILED OPEN ON
001560*    EITHER INPUT FILE NEVER LEAVES A ZERO-LENGTH REPORT BEHIND.
001570        OPEN OUTPUT SPENT-TOTAL-FILE.
001580        IF NOT WS-SPNT-FILE-OK
001590            STRING "SPENT-TOTALS-OUT OPEN FAILED, STATUS "
001600                                       DELIMITED BY SIZE
001610                   WS-SPNT-FILE-STATUS DELIMITED BY SIZE
001620                INTO WS-ABEND-MESSAGE
001630            DISPLAY WS-ABEND-MESSAGE
001640            GO TO 0090-ABEND-JOB.
001650
001660*    BUILD THE IN-MEMORY PAYMENT-METHOD TABLE ONE TIME, BEFORE
001670*    THE ORDER LOOP STARTS.
001680        PERFORM 0100-LOAD-PAYMENT-METHODS
001690            THRU 0100-LOAD-PAYMENT-METHODS-EXIT.
001700
001710*    A FULL TABLE MEANS THE SHOP HAS MORE THAN 50 PAYMENT
001720*    METHODS ON FILE - THAT IS A SETUP PROBLEM, NOT SOMETHING
001730*    THIS JOB CAN WORK AROUND, SO IT STOPS RATHER THAN RUN
001740*    PARTIAL AND MISLEADING RESULTS.
001750        IF WS-PM-TABLE-IS-FULL
001760            GO TO 0090-ABEND-JOB.
001770
001780*    THE MAIN ORDER LOOP - ONE PASS OVER ORDERS-IN, CHARGING
001790*    THE CHEAPEST FEASIBLE METHOD TO EACH ORDER AS IT GOES.
001800        PERFORM 0300-PROCESS-ALL-ORDERS
001810            THRU 0300-PROCESS-ALL-ORDERS-EXIT.
001820
001830*    AN EMPTY ORDERS-IN IS NOT AN ERROR - IT JUST MEANS TODAY
001840*    HAD NO ORDERS - BUT OPERATIONS ASKED FOR A DISPLAY SO AN
001850*    EMPTY REPORT DOES NOT GET MISTAKEN FOR A FAILED RUN.
001860        IF WS-ORDERS-READ-COUNT = ZERO
001870            DISPLAY "PYMT-OPTIMIZER - NO ORDERS ON ORDERS-IN, "
001880                    "SPENT-TOTALS-OUT WILL BE EMPTY".
001890
001900*    ALL ORDERS ARE POSTED TO WS-PM-TABLE BY NOW - WRITE THE
001910*    SUMMARY REPORT FROM THE TABLE, NOT FROM THE ORDER FILE.
001920        PERFORM 0700-WRITE-SPENT-TOTALS
001930            THRU 0700-WRITE-SPENT-TOTALS-EXIT.
001940
001950        CLOSE PAYMENT-METHOD-FILE.
001960        CLOSE ORDER-FILE.
001970        CLOSE SPENT-TOTAL-FILE.
001980
001990        EXIT PROGRAM.
002000
002010        STOP RUN.
002020
002030*    COMMON ABEND EXIT - CLOSES WHATEVER MAY ALREADY BE OPEN
002040*    AND POSTS A NON-ZERO RETURN-CODE SO THE JOB SCHEDULER
002050*    FLAGS THE STEP AND DOES NOT RUN ANY DEPENDENT STEPS.
002060    0090-ABEND-JOB.
002070        CLOSE PAYMENT-METHOD-FILE.
002080        CLOSE ORDER-FILE.
002090        CLOSE SPENT-TOTAL-FILE.
002100        MOVE 16 TO RETURN-CODE.
002110        STOP RUN.
002120*----------------------------------------------------------------
002130*    LOAD THE ENTIRE PAYMENT-METHODS-IN FILE INTO WS-PM-TABLE.
002140*    THIS HAS TO HAPPEN BEFORE THE FIRST ORDER IS READ BECAUSE
002150*    OPTIONS 2 AND 4 LOOK AT EVERY METHOD ON EVERY ORDER, AND THE
002160*    REMAINING LIMITS MUST CARRY OVER FROM ORDER TO ORDER.
002170*----------------------------------------------------------------
002180    0100-LOAD-PAYMENT-METHODS.
002190        MOVE "N" TO WS-PYMT-AT-END-SW.
002200        PERFORM 0110-READ-NEXT-PYMT-RECORD
002210            THRU 0110-READ-NEXT-PYMT-RECORD-EXIT.
002220        PERFORM 0120-STORE-ONE-PYMT-RECORD
002230            THRU 0120-STORE-ONE-PYMT-RECORD-EXIT
002240            UNTIL WS-PYMT-AT-END-SW = "Y".
002250
002260    0100-LOAD-PAYMENT-METHODS-EXIT.
002270        EXIT.
002280
002290*    STANDARD READ-AHEAD LOGIC - THE AT-END SWITCH IS TESTED BY
002300*    THE PERFORM UNTIL IN 0100, NOT HERE.
002310    0110-READ-NEXT-PYMT-RECORD.
002320        READ PAYMENT-METHOD-FILE
002330            AT END
002340                MOVE "Y" TO WS-PYMT-AT-END-SW
002350                GO TO 0110-READ-NEXT-PYMT-RECORD-EXIT.
002360
002370    0110-READ-NEXT-PYMT-RECORD-EXIT.
002380        EXIT.
002390
002400*    COPY ONE PAYMENT-METHODS-IN RECORD INTO THE NEXT FREE
002410*    WS-PM-TABLE SLOT AND INITIALIZE ITS RUNNING TOTALS.
002420    0120-STORE-ONE-PYMT-RECORD.
002430        ADD 1 TO WS-PM-COUNT.
002440
002450*    THE TABLE IS SIZED FOR 50 METHODS - SEE WSPYMTBL.CBL.  IF
002460*    THE SHOP EVER ADDS A 51ST METHOD THIS STOPS THE LOAD DEAD
002470*    RATHER THAN SILENTLY DROP METHODS OFF THE END OF THE TABLE.
002480        IF WS-PM-COUNT > WS-PM-MAX-ENTRIES
002490            DISPLAY
002500                "PYMT-OPTIMIZER - PAYMENT-METHODS-IN HAS MORE "
002510                    "THAN 50 METHODS, TABLE FULL"
002520            MOVE "Y" TO WS-PM-TABLE-FULL-SW
002530            MOVE "Y" TO WS-PYMT-AT-END-SW
002540            GO TO 0120-STORE-ONE-PYMT-RECORD-EXIT.
002550
002560*    THE ORIGINAL LIMIT IS KEPT SEPARATELY FROM THE REMAINING
002570*    LIMIT SO PLPYMTPR.CBL CAN TELL HOW MUCH OF A METHOD HAS
002580*    ALREADY BEEN USED UP BY EARLIER ORDERS IN THIS SAME RUN.
002590        MOVE PYMT-ID           TO WS-PM-ID(WS-PM-COUNT).
002600        MOVE PYMT-DISCOUNT-PCT TO WS-PM-DISCOUNT-PCT(WS-PM-COUNT).
002610        MOVE PYMT-LIMIT        TO
002620                WS-PM-ORIGINAL-LIMIT(WS-PM-COUNT).
002630        MOVE PYMT-LIMIT        TO
002640                WS-PM-REMAINING-LIMIT(WS-PM-COUNT).
002650        MOVE ZERO              TO WS-PM-SPENT-TOTAL(WS-PM-COUNT).
002660        MOVE ZERO              TO WS-PM-CHARGE-SEQ(WS-PM-COUNT).
002670        MOVE "N"               TO WS-PM-CHARGED-SW(WS-PM-COUNT).
002680
002690*    THE POINTS METHOD (PUNKTY) IS SPECIAL-CASED BY ID BECAUSE
002700*    OPTIONS 2 AND 4 HAVE TO FIND IT DIRECTLY RATHER THAN
002710*    SCANNING THE WHOLE TABLE FOR IT ON EVERY ORDER.
002720        IF PYMT-ID = "PUNKTY"
002730            MOVE WS-PM-COUNT TO WS-PUNKTY-INDEX.
002740
002750        PERFORM 0110-READ-NEXT-PYMT-RECORD
002760            THRU 0110-READ-NEXT-PYMT-RECORD-EXIT.
002770
002780    0120-STORE-ONE-PYMT-RECORD-EXIT.
002790        EXIT.
002800*----------------------------------------------------------------
002810*    DRIVE THE PAYMENT PROCESSOR (PLPYMTPR.CBL) OVER EVERY ORDER
002820*    ON ORDERS-IN, IN THE ORDER THE FILE PRESENTS THEM.  NO SORT,
002830*    NO RE-READ - ONE PASS.
002840*----------------------------------------------------------------
002850*    PRIME THE READ, THEN LOOP ONE ORDER AT A TIME UNTIL
002860*    ORDERS-IN RUNS OUT.  A CLASSIC READ-PROCESS-READ SHAPE -
002870*    NOTHING FANCY, BUT IT KEEPS THE AT-END TEST IN ONE PLACE.
002880    0300-PROCESS-ALL-ORDERS.
002890        MOVE "N" TO WS-ORDER-AT-END-SW.
002900        MOVE ZERO TO WS-ORDERS-READ-COUNT.
002910        PERFORM 0400-READ-NEXT-ORDER THRU
002920                0400-READ-NEXT-ORDER-EXIT.
002930        PERFORM 0350-PROCESS-AND-READ-NEXT
002940            THRU 0350-PROCESS-AND-READ-NEXT-EXIT
002950            UNTIL WS-ORDER-AT-END-SW = "Y".
002960
002970    0300-PROCESS-ALL-ORDERS-EXIT.
002980        EXIT.
002990
003000*    ONE ITERATION OF THE ORDER LOOP - PROCESS THE ORDER
003010*    CURRENTLY IN ORDER-RECORD, TRACE IT IF ASKED, THEN READ
003020*    THE NEXT ONE.
003030    0350-PROCESS-AND-READ-NEXT.
003040        ADD 1 TO WS-ORDERS-READ-COUNT.
003050
003060        PERFORM 0500-PROCESS-ONE-ORDER
003070            THRU 0500-PROCESS-ONE-ORDER-EXIT.
003080
003090*    UPSI-0 IS THE OPERATOR-SETTABLE TRACE SWITCH ADDED BACK
003100*    IN 1998 - LEFT OFF FOR NORMAL PRODUCTION RUNS SO THE
003110*    SYSOUT DOES NOT FILL UP WITH ONE LINE PER ORDER.
003120        IF WS-TRACE-IS-ON
003130            IF WS-BEST-OPTION-FOUND
003140                DISPLAY "PYMT-OPTIMIZER TRACE - ORDER " ORDR-ID
003150                        " CHARGED " WS-BEST-METHOD-1-AMT
003160                        " TO " WS-PM-ID(WS-BEST-METHOD-1-SUB)
003170            ELSE
003180                DISPLAY "PYMT-OPTIMIZER TRACE - ORDER " ORDR-ID
003190                        " HAD NO FEASIBLE METHOD, SKIPPED".
003200
003210        PERFORM 0400-READ-NEXT-ORDER THRU
003220                0400-READ-NEXT-ORDER-EXIT.
003230
003240    0350-PROCESS-AND-READ-NEXT-EXIT.
003250        EXIT.
003260
003270*    SAME READ-AHEAD PATTERN AS 0110, THIS TIME AGAINST
003280*    ORDERS-IN.
003290    0400-READ-NEXT-ORDER.
003300        READ ORDER-FILE
003310            AT END
003320                MOVE "Y" TO WS-ORDER-AT-END-SW
003330                GO TO 0400-READ-NEXT-ORDER-EXIT.
003340
003350    0400-READ-NEXT-ORDER-EXIT.
003360        EXIT.
003370*----------------------------------------------------------------
003380*    THE PAYMENT PROCESSOR ITSELF - SEE PLPYMTPR.CBL.  COPIED IN
003390*    HERE RATHER THAN CALLED SO IT CAN SHARE ORDER-RECORD AND
003400*    WS-PM-TABLE DIRECTLY, THE WAY THIS SHOP'S OTHER PROGRAMS
003410*    SHARE PL-COPYBOOK LOGIC WITHOUT EVER PASSING PARAMETERS ON A
003420*    CALL.
003430*----------------------------------------------------------------
003440        COPY "PLPYMTPR.CBL".
003450*----------------------------------------------------------------
003460*    EMIT ONE SPENT-TOTALS-OUT LINE PER METHOD ACTUALLY CHARGED
003470*    AND STILL SHOWING A SPENT TOTAL GREATER THAN ZERO, IN THE
003480*    ORDER EACH ONE WAS FIRST CHARGED (WS-PM-CHARGE-SEQ).  A
003490*    METHOD THAT NETS TO ZERO OR BELOW (POINTS-COVERED ORDERS,
003500*    SEE RVF 2003-08-19 BELOW) DOES NOT BELONG ON THE REPORT.
003510*----------------------------------------------------------------
003520    0700-WRITE-SPENT-TOTALS.
003530        PERFORM 0710-WRITE-ONE-METHOD-IF-CHARGED
003540            THRU 0710-WRITE-ONE-METHOD-IF-CHARGED-EXIT
003550            VARYING WS-WRITE-SEQ FROM 1 BY 1
003560            UNTIL WS-WRITE-SEQ > WS-PM-NEXT-CHARGE-SEQ.
003570
003580    0700-WRITE-SPENT-TOTALS-EXIT.
003590        EXIT.
003600
003610*    A CHARGE-SEQ ONLY SAYS THE METHOD WAS TOUCHED AT LEAST ONCE -
003620*    IT DOES NOT SAY THE RUNNING TOTAL IS STILL POSITIVE.  OPTION
003630*    2 CAN POST A NEGATIVE CARD-AMOUNT WHEN THE POINTS LEG ALREADY
003640*    COVERS THE FULL ORDER (SEE PLPYMTPR.CBL), SO A METHOD WHOSE
003650*    ONLY POSTING WAS NEGATIVE MUST BE LEFT OFF SPENT-TOTALS-OUT
003660*    ENTIRELY, PER REQ PMO-0231.
003670    0710-WRITE-ONE-METHOD-IF-CHARGED.
003680        MOVE ZERO TO WS-FOUND-PM-SUB.
003690        PERFORM 0711-FIND-PM-BY-CHARGE-SEQ
003700            THRU 0711-FIND-PM-BY-CHARGE-SEQ-EXIT
003710            VARYING WS-SCAN-SUB FROM 1 BY 1
003720            UNTIL WS-SCAN-SUB > WS-PM-COUNT
003730               OR WS-FOUND-PM-SUB NOT = ZERO.
003740
003750        IF WS-FOUND-PM-SUB NOT = ZERO
003760           AND WS-PM-SPENT-TOTAL(WS-FOUND-PM-SUB) > ZERO
003770            PERFORM 0720-BUILD-AND-WRITE-SPENT-LINE
003780                THRU 0720-BUILD-AND-WRITE-SPENT-LINE-EXIT.
003790
003800    0710-WRITE-ONE-METHOD-IF-CHARGED-EXIT.
003810        EXIT.
003820
003830*    A STRAIGHT TABLE SCAN FOR THE ENTRY STAMPED WITH THIS
003840*    CHARGE-SEQ.  THE TABLE IS ONLY EVER 50 ENTRIES LONG SO A
003850*    SEQUENTIAL SEARCH IS PLENTY FAST FOR ONE REPORT LINE.
003860    0711-FIND-PM-BY-CHARGE-SEQ.
003870        IF WS-PM-CHARGE-SEQ(WS-SCAN-SUB) = WS-WRITE-SEQ
003880            MOVE WS-SCAN-SUB TO WS-FOUND-PM-SUB.
003890
003900    0711-FIND-PM-BY-CHARGE-SEQ-EXIT.
003910        EXIT.
003920
003930*    METHOD-ID IS TRIMMED OF TRAILING SPACES AND THE EDITED
003940*    AMOUNT IS TRIMMED OF LEADING SPACES SO THE LINE COMES OUT AS
003950*    ID, ONE SPACE, AMOUNT, WITH NO OTHER PADDING BETWEEN THEM
003960*    OR AROUND THEM, PER REQ PMO-0001.
003970    0720-BUILD-AND-WRITE-SPENT-LINE.
003980        MOVE SPACES TO SPENT-TOTAL-RECORD.
003990*    WS-PM-ID IS A FIXED PIC X(10) FIELD - SHRINK WS-ID-LEN
004000*    DOWN FROM 10 UNTIL IT POINTS AT THE LAST NON-BLANK BYTE.
004010        MOVE 10     TO WS-ID-LEN.
004020        PERFORM 0721-SHRINK-ID-LEN
004030            THRU 0721-SHRINK-ID-LEN-EXIT
004040            UNTIL WS-ID-LEN = 1
004050               OR WS-PM-ID(WS-FOUND-PM-SUB)(WS-ID-LEN:1) NOT =
004060                SPACE.
004070
004080*    THE Z(6)9.99 EDIT PICTURE LEFT-PADS WITH SPACES, NOT
004090*    ZEROES - GROW WS-AMT-START UP UNTIL IT POINTS PAST THAT
004100*    PADDING, TO THE FIRST PRINTING DIGIT.
004110        MOVE WS-PM-SPENT-TOTAL(WS-FOUND-PM-SUB) TO WS-AMOUNT-EDIT.
004120        MOVE 1 TO WS-AMT-START.
004130        PERFORM 0722-GROW-AMT-START
004140            THRU 0722-GROW-AMT-START-EXIT
004150            UNTIL WS-AMOUNT-EDIT(WS-AMT-START:1) NOT = SPACE.
004160
004170*    ASSEMBLE "<ID> <AMOUNT>" WITH EXACTLY ONE SPACE BETWEEN
004180*    THE TWO FIELDS AND NO TRAILING OR LEADING BLANKS ON EITHER
004190*    SIDE OF IT.
004200        STRING WS-PM-ID(WS-FOUND-PM-SUB) (1:WS-ID-LEN)
004210                                       DELIMITED BY SIZE
004220               SPACE                   DELIMITED BY SIZE
004230               WS-AMOUNT-EDIT (WS-AMT-START:)
004240                                       DELIMITED BY SIZE
004250            INTO SPENT-TOTAL-RECORD.
004260
004270        WRITE SPENT-TOTAL-RECORD.
004280
004290    0720-BUILD-AND-WRITE-SPENT-LINE-EXIT.
004300        EXIT.
004310
004320*    ONE SUBTRACT PER PERFORM - INLINE PERFORM/END-PERFORM IS
004330*    NOT USED IN THIS SHOP'S CODE, SO EVEN A ONE-LINE LOOP BODY
004340*    GETS ITS OWN PARAGRAPH.
004350    0721-SHRINK-ID-LEN.
004360        SUBTRACT 1 FROM WS-ID-LEN.
004370
004380    0721-SHRINK-ID-LEN-EXIT.
004390        EXIT.
004400
004410*    SAME PATTERN AS 0721, WALKING THE OTHER DIRECTION ACROSS
004420*    THE EDITED AMOUNT FIELD.
004430    0722-GROW-AMT-START.
004440        ADD 1 TO WS-AMT-START.
004450
004460    0722-GROW-AMT-START-EXIT.
004470        EXIT.
