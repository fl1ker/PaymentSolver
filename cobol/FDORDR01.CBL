000010*----------------------------------------------------------------
000020*    FDORDR01.CBL  --  FD FOR THE ORDER FILE.  ONE RECORD PER
000030*    ORDER; PROMOTION-CODE TABLE IS ALWAYS PADDED TO 10 ENTRIES
000040*    WITH SPACES, ORDR-PROMO-COUNT SAYS HOW MANY OF THE 10
000050*    ENTRIES ARE ACTUALLY IN USE.  RECORD LAYOUT ITSELF LIVES IN
000060*    WSORDR01.CBL SO TESTS.CBL CAN SHARE IT.
000070*----------------------------------------------------------------
000080*    1996-03-11  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000090*    1998-11-04  RVF  ADDED RAW-IMAGE REDEFINES FOR ERROR DUMPS
000100*    1999-02-18  RVF  RECORD LAYOUT MOVED TO WSORDR01.CBL
000110*----------------------------------------------------------------
000120    FD  ORDER-FILE
000130        LABEL RECORDS ARE STANDARD.
000140
000150    COPY "WSORDR01.CBL".
000160
000170*    RAW-IMAGE VIEW OF THE ORDER RECORD, USED TO BLANK THE WHOLE
000180*    RECORD IN ONE MOVE AND TO DISPLAY UNREADABLE RECORDS ON THE
000190*    BAD-ORDER-RECORD DIAGNOSTIC MESSAGE.
000200    01  ORDR-RAW-IMAGE REDEFINES ORDER-RECORD.
000210        05  ORDR-RAW-CHARACTERS        PIC X(125).
