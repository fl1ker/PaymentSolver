000010*----------------------------------------------------------------
000020*    SLSPNT01.CBL  --  SELECT CLAUSE FOR THE SPENT-TOTALS OUTPUT
000030*    FILE PRODUCED BY THE PAYMENT-METHOD OPTIMIZER BATCH JOB.
000040*----------------------------------------------------------------
000050*    1996-03-11  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000060*----------------------------------------------------------------
000070    SELECT SPENT-TOTAL-FILE
000080           ASSIGN TO "SPENT-TOTALS-OUT"
000090           ORGANIZATION IS LINE SEQUENTIAL
000100           FILE STATUS IS WS-SPNT-FILE-STATUS.
