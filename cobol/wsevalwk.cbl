000010*----------------------------------------------------------------
000020*    WSEVALWK.CBL
000030*
000040*    SCRATCH WORKING-STORAGE FOR PLPYMTPR.CBL, THE PER-ORDER
000050*    OPTION-EVALUATION LOGIC.  RESET AT THE TOP OF EVERY ORDER BY
000060*    0500-PROCESS-ONE-ORDER; NOTHING HERE SURVIVES FROM ONE ORDER
000070*    TO THE NEXT.
000080*----------------------------------------------------------------
000090*    1996-03-14  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000100*    1997-09-02  RVF  ADDED METHOD-2 FIELDS FOR THE PARTIAL-
000110*                     POINTS-PLUS-CARD OPTION, PER W. NOWAK
000120*    1998-03-30  RVF  MOVED THE TWO STAND-ALONE SCRATCH FIELDS TO
000130*                     LEVEL 77, PER SHOP CODING STANDARD
000140*----------------------------------------------------------------
000141*    SUBSCRIPTS SHARED ACROSS THE OPTION PARAGRAPHS - EACH
000142*    ONE IS SET AT THE TOP OF ITS OWN PERFORM VARYING AND IS
000143*    NOT EXPECTED TO HOLD A MEANINGFUL VALUE ONCE THAT LOOP
000144*    ENDS.
000150    01  WS-EVAL-SUBSCRIPTS.
000160        05  WS-SCAN-SUB                PIC 99  COMP.
000170        05  WS-PROMO-SUB               PIC 99  COMP.
000180        05  WS-FOUND-PM-SUB            PIC 99  COMP.
000190        05  FILLER                     PIC X(02) VALUE SPACES.
000200
000201*    THE RUNNING WINNER FOR THE ORDER CURRENTLY BEING
000202*    PROCESSED.  SUB-2/AMT-2 STAY ZERO UNLESS OPTION 2 WINS.
000210    01  WS-BEST-CANDIDATE.
000220        05  WS-BEST-COST               PIC S9(7)V99.
000230        05  WS-BEST-OPTION-FOUND-SW    PIC X.
000240            88  WS-BEST-OPTION-FOUND            VALUE "Y".
000250        05  WS-BEST-METHOD-1-SUB       PIC 99  COMP.
000260        05  WS-BEST-METHOD-1-AMT       PIC S9(7)V99.
000270        05  WS-BEST-METHOD-2-SUB       PIC 99  COMP.
000280        05  WS-BEST-METHOD-2-AMT       PIC S9(7)V99.
000290        05  FILLER                     PIC X(02) VALUE SPACES.
000300
000301*    WORK FIELDS USED ONLY BY 0520/0521 WHILE PRICING THE
000302*    PARTIAL-POINTS-PLUS-CARD OPTION.
000310    01  WS-OPTION-2-WORK.
000320        05  WS-MIN-POINTS              PIC S9(7)V99.
000330        05  WS-AVAILABLE-POINTS        PIC S9(7)V99.
000340        05  WS-DISCOUNTED-VALUE        PIC S9(7)V99.
000350        05  WS-CARD-AMOUNT             PIC S9(7)V99.
000360        05  FILLER                     PIC X(02) VALUE SPACES.
000370
000371*    ONE-SHOT COST WORK FIELD FOR WHICHEVER OPTION IS
000372*    CURRENTLY BEING PRICED.
000380    77  WS-CANDIDATE-COST              PIC S9(7)V99.
000390
000391*    HIGHEST VALUE A COST FIELD CAN HOLD - USED TO PRIME
000392*    WS-BEST-COST SO THE VERY FIRST FEASIBLE OPTION ALWAYS
000393*    WINS THE INITIAL COMPARISON.
000400    77  WS-HIGH-COST-CONSTANT          PIC S9(7)V99 VALUE
000410                9999999.99.
