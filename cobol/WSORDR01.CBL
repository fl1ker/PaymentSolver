000010*----------------------------------------------------------------
000020*    WSORDR01.CBL  --  BARE ORDER-RECORD LAYOUT, NO FD CLAUSE.
000030*    COPIED INTO FDORDR01.CBL'S FILE SECTION ENTRY AND ALSO,
000040*    DIRECTLY, INTO TESTS.CBL'S WORKING-STORAGE SECTION SO THE
000050*    SELF-TEST PROGRAM CAN BUILD ORDER FIXTURES WITHOUT OPENING
000060*    A FILE.
000070*----------------------------------------------------------------
000080*    1996-03-11  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000090*    1997-07-22  RVF  WIDENED ORDR-ID TO 10 BYTES PER SALES REQ
000100*    1998-11-04  RVF  ADDED 4-BYTE RESERVE AT END OF RECORD FOR
000110*                     FUTURE FIELDS, PER SHOP STANDARD
000120*    1999-02-18  RVF  SPLIT OUT OF FDORDR01.CBL SO TESTS.CBL CAN
000130*                     COPY THE RECORD WITHOUT THE FD CLAUSE
000140*----------------------------------------------------------------
000150    01  ORDER-RECORD.
000160        05  ORDR-ID                    PIC X(10).
000170        05  ORDR-VALUE                 PIC S9(7)V99.
000180        05  ORDR-PROMO-COUNT           PIC 9(02).
000190        05  ORDR-PROMO-TABLE.
000200            10  ORDR-PROMO-CODE OCCURS 10 TIMES
000210                                       PIC X(10).
000220        05  FILLER                     PIC X(04).
