000010*----------------------------------------------------------------
000020*    PLPYMTPR.CBL
000030*
000040*    PROCEDURE-LOGIC COPYBOOK -- REQ PMO-0001 CALLS FOR ONE
000050*    COMMON PLACE TO PRICE AN ORDER'S FOUR PAYMENT OPTIONS SO
000060*    THE BATCH DRIVER AND THE SELF-TEST CANNOT DRIFT APART.  FOR
000070*    ONE ORDER, TRY THE FOUR PAYMENT OPTIONS IN PRIORITY ORDER,
000080*    KEEP WHICHEVER FEASIBLE OPTION COSTS LESS, AND APPLY IT
000081*    AGAINST WS-PM-TABLE.  COPIED INTO
000090*    THE PROCEDURE DIVISION OF PAYMENT-METHOD-OPTIMIZER.COB (THE
000100*    BATCH DRIVER, AGAINST REAL ORDERS-IN/PAYMENT-METHODS-IN
000110*    RECORDS) AND OF TESTS.CBL (THE SELF-TEST, AGAINST IN-LINE
000120*    FIXTURES) SO BOTH RUN EXACTLY THE SAME RULES.
000130*
000140*    CALLING PROGRAM MUST HAVE ORDER-RECORD (WSORDR01.CBL) AND
000150*    WS-PM-TABLE (WSPYMTBL.CBL) AND WS-EVAL-SUBSCRIPTS/
000160*    WS-BEST-CANDIDATE/WS-OPTION-2-WORK (WSEVALWK.CBL) IN ITS
000170*    WORKING-STORAGE SECTION BEFORE PERFORMING 0500-PROCESS-ONE-
000180*    ORDER.
000190*----------------------------------------------------------------
000200*    1996-03-14  RVF  ORIGINAL COPYBOOK - REQ PMO-0001, OPTIONS
000210*                     1 AND 4 ONLY
000220*    1996-04-01  RVF  ADDED OPTION 3, PROMOTIONAL-CARD PAYMENT
000230*    1997-09-02  RVF  ADDED OPTION 2, PARTIAL POINTS PLUS CARD,
000240*                     PER W. NOWAK REQUEST PMO-0044
000250*    1998-06-19  DKR  FIXED TIE-BREAK ON OPTION 2 SO A SECOND
000260*                     EQUAL-COST CARD NO LONGER OVERWRITES THE
000270*                     FIRST ONE FOUND -- REQ PMO-0061
000280*    1999-01-05  RVF  CLARIFIED COMMENTS AHEAD OF Y2K SWEEP,
000290*                     NO LOGIC CHANGE
000300*    2002-04-11  DKR  PMO-0198 - REORDERED THE COMMENT AHEAD OF
000310*                     0550 TO MATCH THE ACTUAL CHARGE-SEQ
000320*                     BEHAVIOR - NO LOGIC CHANGE
000330*    2003-08-19  RVF  PMO-0231 - NO CHANGE IN THIS COPYBOOK.
000340*                     SEE PAYMENT-METHOD-OPTIMIZER.COB 0710 FOR
000350*                     THE ZERO-OR-BELOW SPENT-TOTALS-OUT FIX.
000360*----------------------------------------------------------------
000370*    RESET THE PER-ORDER WORK AREA BEFORE TRYING ANY OPTION.
000380*    WS-BEST-COST STARTS AT THE HIGH-COST CONSTANT SO THE FIRST
000390*    FEASIBLE OPTION FOUND ALWAYS BEATS IT.
000400    0500-PROCESS-ONE-ORDER.
000410        MOVE WS-HIGH-COST-CONSTANT TO WS-BEST-COST.
000420        MOVE "N"                   TO WS-BEST-OPTION-FOUND-SW.
000430        MOVE ZERO                  TO WS-BEST-METHOD-1-SUB
000440                                       WS-BEST-METHOD-1-AMT
000450                                       WS-BEST-METHOD-2-SUB
000460                                       WS-BEST-METHOD-2-AMT.
000470
000480*    OPTIONS 1 AND 2 BOTH NEED A PUNKTY (POINTS) METHOD ON FILE
000490*    TO EVEN BE POSSIBLE - SKIP BOTH WHEN THERE IS NONE.
000500        IF WS-PUNKTY-INDEX > ZERO
000510            PERFORM 0510-EVALUATE-OPTION-1-POINTS
000520            PERFORM 0520-EVALUATE-OPTION-2-PARTIAL.
000530
000540*    OPTION 3 IS ALWAYS TRIED - A PROMOTIONAL CARD DOES NOT
000550*    DEPEND ON POINTS BEING AVAILABLE.
000560        PERFORM 0530-EVALUATE-OPTION-3-PROMO-CARD.
000570
000580*    OPTION 4 ONLY RUNS WHEN NOTHING ABOVE FOUND A FEASIBLE WAY
000590*    TO PAY - IT IS THE PAY-ANYTHING-AT-ALL FALLBACK.
000600        IF WS-BEST-OPTION-FOUND-SW = "N"
000610            PERFORM 0540-EVALUATE-OPTION-4-FALLBACK.
000620
000630*    POST THE WINNING OPTION, IF ANY, AGAINST THE TABLE.  AN
000640*    ORDER WITH NO FEASIBLE OPTION AT ALL IS LEFT UNCHARGED.
000650        IF WS-BEST-OPTION-FOUND-SW = "Y"
000660            PERFORM 0550-APPLY-SELECTED-OPTION.
000670
000680    0500-PROCESS-ONE-ORDER-EXIT.
000690        EXIT.
000700
000710*    OPTION 1 -- FULL PAYMENT WITH POINTS.  ONLY REACHED WHEN A
000720*    PUNKTY METHOD IS ON FILE.  COST IS THE ORDER VALUE LESS
000730*    PUNKTY'S OWN DISCOUNT PERCENT.
000740    0510-EVALUATE-OPTION-1-POINTS.
000750*    POINTS CAN ONLY COVER THE ORDER IF ENOUGH REMAINING LIMIT
000760*    IS LEFT ON THE PUNKTY METHOD FOR THE FULL ORDER VALUE.
000770        IF WS-PM-REMAINING-LIMIT(WS-PUNKTY-INDEX) >= ORDR-VALUE
000780            COMPUTE WS-CANDIDATE-COST ROUNDED =
000790                ORDR-VALUE *
000800                (1 - (WS-PM-DISCOUNT-PCT(WS-PUNKTY-INDEX) / 100))
000810            IF WS-CANDIDATE-COST < WS-BEST-COST
000820                MOVE WS-CANDIDATE-COST  TO WS-BEST-COST
000830                MOVE WS-PUNKTY-INDEX    TO WS-BEST-METHOD-1-SUB
000840                MOVE WS-CANDIDATE-COST  TO WS-BEST-METHOD-1-AMT
000850                MOVE ZERO               TO WS-BEST-METHOD-2-SUB
000860                MOVE ZERO               TO WS-BEST-METHOD-2-AMT
000870                MOVE "Y"                TO
000880                    WS-BEST-OPTION-FOUND-SW.
000890
000900    0510-EVALUATE-OPTION-1-POINTS-EXIT.
000910        EXIT.
000920
000930*    OPTION 2 -- PARTIAL POINTS PLUS A CARD.  AT LEAST 10% OF THE
000940*    ORDER VALUE MUST BE COVERED BY POINTS TO QUALIFY; WHEN IT
000950*    QUALIFIES THE DISCOUNT IS A FLAT 10%, INDEPENDENT OF
000960*    PUNKTY'S OWN DISCOUNT PERCENT, AND ANY OTHER METHOD ON FILE
000970*    MAY SUPPLY THE CARD LEG.
000980    0520-EVALUATE-OPTION-2-PARTIAL.
000990        COMPUTE WS-MIN-POINTS ROUNDED = ORDR-VALUE * 0.10.
001000
001010*    AVAILABLE POINTS IS WHATEVER IS LEFT ON PUNKTY, CAPPED AT
001020*    THE FULL ORDER VALUE - THIS METHOD NEVER OVER-COVERS.
001030        IF WS-PM-REMAINING-LIMIT(WS-PUNKTY-INDEX) < ORDR-VALUE
001040            MOVE WS-PM-REMAINING-LIMIT(WS-PUNKTY-INDEX)
001050                                    TO WS-AVAILABLE-POINTS
001060        ELSE
001070            MOVE ORDR-VALUE         TO WS-AVAILABLE-POINTS.
001080
001090*    THE 10% MINIMUM-POINTS TEST GATES THE WHOLE OPTION - BELOW
001100*    IT, OPTION 2 IS NOT OFFERED AT ALL, EVEN IF SOME POINTS
001110*    ARE AVAILABLE.
001120        IF WS-AVAILABLE-POINTS >= WS-MIN-POINTS
001130            COMPUTE WS-DISCOUNTED-VALUE ROUNDED = ORDR-VALUE *
001140                0.90
001150            COMPUTE WS-CARD-AMOUNT =
001160                WS-DISCOUNTED-VALUE - WS-AVAILABLE-POINTS
001170            PERFORM 0521-SCAN-CARDS-FOR-OPTION-2
001180                VARYING WS-SCAN-SUB FROM 1 BY 1
001190                UNTIL WS-SCAN-SUB > WS-PM-COUNT.
001200
001210    0520-EVALUATE-OPTION-2-PARTIAL-EXIT.
001220        EXIT.
001230
001240*    ONE PASS OF THE OPTION-2 CARD SCAN.  COST IS THE SAME
001250*    (WS-DISCOUNTED-VALUE) NO MATTER WHICH CARD PAYS IT, SO ONLY
001260*    THE FIRST FEASIBLE CARD THAT BEATS THE CURRENT BEST EVER
001270*    REPLACES IT -- REQ PMO-0061.
001280    0521-SCAN-CARDS-FOR-OPTION-2.
001290        IF WS-SCAN-SUB NOT = WS-PUNKTY-INDEX
001300            IF WS-PM-REMAINING-LIMIT(WS-SCAN-SUB) >=
001310                WS-CARD-AMOUNT
001320                IF WS-DISCOUNTED-VALUE < WS-BEST-COST
001330                    MOVE WS-DISCOUNTED-VALUE TO WS-BEST-COST
001340                    MOVE WS-PUNKTY-INDEX     TO
001350                        WS-BEST-METHOD-1-SUB
001360                    MOVE WS-AVAILABLE-POINTS TO
001370                        WS-BEST-METHOD-1-AMT
001380                    MOVE WS-SCAN-SUB         TO
001390                        WS-BEST-METHOD-2-SUB
001400                    MOVE WS-CARD-AMOUNT      TO
001410                        WS-BEST-METHOD-2-AMT
001420                    MOVE "Y"                 TO
001430                        WS-BEST-OPTION-FOUND-SW.
001440
001450    0521-SCAN-CARDS-FOR-OPTION-2-EXIT.
001460        EXIT.
001470
001480*    OPTION 3 -- FULL PAYMENT WITH A PROMOTIONAL CARD.  WALK THE
001490*    ORDER'S OWN PROMOTION-CODE TABLE IN THE ORDER LISTED; A CODE
001500*    ONLY COUNTS WHEN A PAYMENT METHOD WITH THAT EXACT ID IS ON
001510*    FILE AND HAS ENOUGH REMAINING LIMIT FOR THE FULL ORDER
001520*    VALUE.
001530    0530-EVALUATE-OPTION-3-PROMO-CARD.
001540        PERFORM 0531-TRY-ONE-PROMO-CODE
001550            VARYING WS-PROMO-SUB FROM 1 BY 1
001560            UNTIL WS-PROMO-SUB > ORDR-PROMO-COUNT.
001570
001580    0530-EVALUATE-OPTION-3-PROMO-CARD-EXIT.
001590        EXIT.
001600
001610*    LOOK UP THE PAYMENT METHOD BY THIS PROMO CODE, IF ANY, AND
001620*    PRICE IT THE SAME WAY OPTION 1 PRICES POINTS - FULL ORDER
001630*    VALUE LESS THAT METHOD'S OWN DISCOUNT PERCENT.
001640    0531-TRY-ONE-PROMO-CODE.
001650        MOVE ZERO TO WS-FOUND-PM-SUB.
001660        PERFORM 0532-FIND-PM-BY-PROMO-CODE
001670            VARYING WS-SCAN-SUB FROM 1 BY 1
001680            UNTIL WS-SCAN-SUB > WS-PM-COUNT
001690               OR WS-FOUND-PM-SUB NOT = ZERO.
001700
001710        IF WS-FOUND-PM-SUB NOT = ZERO
001720            IF WS-PM-REMAINING-LIMIT(WS-FOUND-PM-SUB) >=
001730                ORDR-VALUE
001740                COMPUTE WS-CANDIDATE-COST ROUNDED =
001750                    ORDR-VALUE *
001760                    (1 - (WS-PM-DISCOUNT-PCT(WS-FOUND-PM-SUB)
001770                        / 100))
001780                IF WS-CANDIDATE-COST < WS-BEST-COST
001790                    MOVE WS-CANDIDATE-COST TO WS-BEST-COST
001800                    MOVE WS-FOUND-PM-SUB   TO WS-BEST-METHOD-1-SUB
001810                    MOVE WS-CANDIDATE-COST TO WS-BEST-METHOD-1-AMT
001820                    MOVE ZERO              TO WS-BEST-METHOD-2-SUB
001830                    MOVE ZERO              TO WS-BEST-METHOD-2-AMT
001840                    MOVE "Y"               TO
001850                        WS-BEST-OPTION-FOUND-SW.
001860
001870    0531-TRY-ONE-PROMO-CODE-EXIT.
001880        EXIT.
001890
001900*    A PROMO CODE ONLY MATCHES WHEN A METHOD WITH THAT EXACT ID
001910*    IS ON WS-PM-TABLE - AN UNKNOWN CODE ON THE ORDER IS SIMPLY
001920*    IGNORED, NOT TREATED AS AN ERROR.
001930    0532-FIND-PM-BY-PROMO-CODE.
001940        IF WS-PM-ID(WS-SCAN-SUB) = ORDR-PROMO-CODE(WS-PROMO-SUB)
001950            MOVE WS-SCAN-SUB TO WS-FOUND-PM-SUB.
001960
001970    0532-FIND-PM-BY-PROMO-CODE-EXIT.
001980        EXIT.
001990
002000*    OPTION 4 -- FALLBACK FULL CARD, NO DISCOUNT.  ONLY REACHED
002010*    WHEN NOTHING ABOVE WAS FEASIBLE.  FIRST METHOD OTHER THAN
002020*    PUNKTY WITH ENOUGH REMAINING LIMIT IS TAKEN, NO COST
002030*    COMPARISON NEEDED SINCE IT IS THE ONLY CANDIDATE LEFT.
002040    0540-EVALUATE-OPTION-4-FALLBACK.
002050        MOVE ZERO TO WS-FOUND-PM-SUB.
002060        PERFORM 0541-TRY-ONE-FALLBACK-METHOD
002070            VARYING WS-SCAN-SUB FROM 1 BY 1
002080            UNTIL WS-SCAN-SUB > WS-PM-COUNT
002090               OR WS-FOUND-PM-SUB NOT = ZERO.
002100
002110    0540-EVALUATE-OPTION-4-FALLBACK-EXIT.
002120        EXIT.
002130
002140*    FIRST METHOD OTHER THAN PUNKTY WITH ENOUGH REMAINING LIMIT
002150*    WINS OUTRIGHT - THERE IS NO CHEAPER-OPTION COMPARISON HERE
002160*    BECAUSE OPTIONS 1-3 HAVE ALREADY BEEN RULED OUT.
002170    0541-TRY-ONE-FALLBACK-METHOD.
002180        IF WS-SCAN-SUB NOT = WS-PUNKTY-INDEX
002190            IF WS-PM-REMAINING-LIMIT(WS-SCAN-SUB) >= ORDR-VALUE
002200                MOVE WS-SCAN-SUB    TO WS-FOUND-PM-SUB
002210                MOVE ORDR-VALUE     TO WS-BEST-COST
002220                MOVE WS-SCAN-SUB    TO WS-BEST-METHOD-1-SUB
002230                MOVE ORDR-VALUE     TO WS-BEST-METHOD-1-AMT
002240                MOVE ZERO           TO WS-BEST-METHOD-2-SUB
002250                MOVE ZERO           TO WS-BEST-METHOD-2-AMT
002260                MOVE "Y"            TO WS-BEST-OPTION-FOUND-SW.
002270
002280    0541-TRY-ONE-FALLBACK-METHOD-EXIT.
002290        EXIT.
002300
002310*    POST THE SELECTED OPTION AGAINST WS-PM-TABLE.  A SELECTED
002320*    OPTION TOUCHES ONE METHOD (SUB-2 IS ZERO) OR TWO METHODS
002330*    (OPTION 2).  WS-PM-CHARGE-SEQ IS STAMPED ONLY THE FIRST TIME
002340*    A METHOD IS CHARGED, SO SPENT-TOTALS-OUT COMES OUT IN
002350*    FIRST-CHARGED ORDER.
002360    0550-APPLY-SELECTED-OPTION.
002370*    METHOD 1 IS ALWAYS PART OF THE SELECTED OPTION - FOR
002380*    OPTIONS 1, 3 AND 4 IT IS THE ONLY LEG; FOR OPTION 2 IT IS
002390*    THE POINTS LEG.
002400        ADD WS-BEST-METHOD-1-AMT
002410            TO WS-PM-SPENT-TOTAL(WS-BEST-METHOD-1-SUB).
002420        SUBTRACT WS-BEST-METHOD-1-AMT
002430            FROM WS-PM-REMAINING-LIMIT(WS-BEST-METHOD-1-SUB).
002440        IF NOT WS-PM-WAS-CHARGED(WS-BEST-METHOD-1-SUB)
002450            PERFORM 0551-STAMP-CHARGE-SEQUENCE.
002460
002470*    METHOD 2 IS ONLY POPULATED BY OPTION 2 - THE CARD LEG THAT
002480*    COVERS WHATEVER PART OF THE ORDER THE POINTS DID NOT.
002490        IF WS-BEST-METHOD-2-SUB NOT = ZERO
002500            ADD WS-BEST-METHOD-2-AMT
002510                TO WS-PM-SPENT-TOTAL(WS-BEST-METHOD-2-SUB)
002520            SUBTRACT WS-BEST-METHOD-2-AMT
002530                FROM WS-PM-REMAINING-LIMIT(WS-BEST-METHOD-2-SUB)
002540            IF NOT WS-PM-WAS-CHARGED(WS-BEST-METHOD-2-SUB)
002550                MOVE WS-BEST-METHOD-2-SUB TO WS-FOUND-PM-SUB
002560                PERFORM 0552-STAMP-CHARGE-SEQUENCE-2.
002570
002580    0550-APPLY-SELECTED-OPTION-EXIT.
002590        EXIT.
002600
002610*    THE SEQUENCE NUMBER IS STAMPED ONLY THE FIRST TIME A
002620*    METHOD IS EVER CHARGED - THIS IS WHAT LETS
002630*    PYMT-OPTIMIZER.COB WRITE SPENT-TOTALS-OUT IN FIRST-CHARGED
002640*    ORDER LATER, WITHOUT SORTING ANYTHING.
002650    0551-STAMP-CHARGE-SEQUENCE.
002660        ADD 1 TO WS-PM-NEXT-CHARGE-SEQ.
002670        MOVE WS-PM-NEXT-CHARGE-SEQ
002680                TO WS-PM-CHARGE-SEQ(WS-BEST-METHOD-1-SUB).
002690        MOVE "Y"
002700                TO WS-PM-CHARGED-SW(WS-BEST-METHOD-1-SUB).
002710
002720    0551-STAMP-CHARGE-SEQUENCE-EXIT.
002730        EXIT.
002740
002750*    SAME STAMPING LOGIC AS 0551, FOR THE OPTION-2 CARD LEG.
002760*    KEPT AS A SEPARATE PARAGRAPH RATHER THAN A SUBROUTINE CALL
002770*    SINCE THIS SHOP DOES NOT PASS PARAMETERS ON PERFORM.
002780    0552-STAMP-CHARGE-SEQUENCE-2.
002790        ADD 1 TO WS-PM-NEXT-CHARGE-SEQ.
002800        MOVE WS-PM-NEXT-CHARGE-SEQ
002810                            TO WS-PM-CHARGE-SEQ(WS-FOUND-PM-SUB).
002820        MOVE "Y"            TO WS-PM-CHARGED-SW(WS-FOUND-PM-SUB).
002830
002840    0552-STAMP-CHARGE-SEQUENCE-2-EXIT.
002850        EXIT.
