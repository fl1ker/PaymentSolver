000010*----------------------------------------------------------------
000020*    WSPYMTBL.CBL
000030*
000040*    WORKING-STORAGE TABLE OF PAYMENT METHODS FOR THE
000050*    PAYMENT-METHOD OPTIMIZER BATCH JOB.  LOADED ONCE FROM
000060*    PAYMENT-METHODS-IN BY 0100-LOAD-PAYMENT-METHODS BEFORE ANY
000070*    ORDER IS READ.  WS-PM-REMAINING-LIMIT AND WS-PM-SPENT-TOTAL
000080*    ARE THE TWO RUNNING VALUES REQ PMO-0001 REQUIRES -- THEY
000090*    CARRY FORWARD, MUTATED, FROM ONE ORDER TO THE NEXT.
000100*----------------------------------------------------------------
000110*    1996-03-11  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000120*    1997-09-02  RVF  ADDED CHARGE-SEQ TO PRESERVE FIRST-CHARGED
000130*                     ORDER ON THE OUTPUT FILE, PER W. NOWAK
000140*    1998-11-04  RVF  RAISED TABLE SIZE FROM 25 TO 50 ENTRIES
000150*----------------------------------------------------------------
000151*    WS-PUNKTY-INDEX IS RESOLVED ONCE, WHEN THE TABLE IS
000152*    LOADED, SO OPTIONS 1 AND 2 NEVER HAVE TO SEARCH FOR THE
000153*    POINTS METHOD BY ID ON EVERY SINGLE ORDER.
000160    01  WS-PM-TABLE-CONTROL.
000170        05  WS-PM-MAX-ENTRIES          PIC 99   COMP VALUE 50.
000180        05  WS-PM-COUNT                PIC 99   COMP VALUE ZERO.
000190        05  WS-PM-NEXT-CHARGE-SEQ      PIC 99   COMP VALUE ZERO.
000200        05  WS-PUNKTY-INDEX            PIC 99   COMP VALUE ZERO.
000210        05  WS-PM-TABLE-FULL-SW        PIC X    VALUE "N".
000220            88  WS-PM-TABLE-IS-FULL             VALUE "Y".
000230        05  FILLER                     PIC X(02) VALUE SPACES.
000240
000241*    THE REDEFINES BELOW LETS 0120-STORE-ONE-PYMT-RECORD MOVE
000242*    THE INCOMING DISCOUNT-PERCENT/LIMIT PAIR IN ONE SHOT WHEN
000243*    THAT IS CONVENIENT, WHILE THE UN-REDEFINED FIELDS STILL
000244*    GIVE EVERY OTHER PARAGRAPH NAMED ACCESS TO EACH ONE.
000250    01  WS-PM-TABLE.
000260        05  WS-PM-ENTRY OCCURS 50 TIMES.
000270            10  WS-PM-ID                   PIC X(10).
000280            10  WS-PM-DISCOUNT-AND-LIMIT.
000290                15  WS-PM-DISCOUNT-PCT     PIC 9(03).
000300                15  WS-PM-ORIGINAL-LIMIT   PIC S9(7)V99.
000310            10  FILLER REDEFINES WS-PM-DISCOUNT-AND-LIMIT
000320                                       PIC X(12).
000330            10  WS-PM-REMAINING-LIMIT      PIC S9(7)V99.
000340            10  WS-PM-SPENT-TOTAL          PIC S9(7)V99.
000350            10  WS-PM-CHARGE-SEQ           PIC 99  COMP.
000360            10  WS-PM-CHARGED-SW           PIC X.
000370                88  WS-PM-WAS-CHARGED               VALUE "Y".
000380            10  FILLER                     PIC X(05).
