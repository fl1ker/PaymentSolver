000010*----------------------------------------------------------------
000020*    FDPYMT01.CBL  --  FD AND RECORD LAYOUT FOR THE PAYMENT-METHOD
000030*    MASTER FILE.  LOADED IN FULL INTO WS-PM-TABLE (SEE
000040*    WSPYMTBL.CBL) BEFORE ANY ORDER IS PROCESSED, BECAUSE THE
000050*    OPTIMIZER RE-EXAMINES EVERY METHOD ON EVERY ORDER AND THE
000060*    REMAINING LIMITS HAVE TO CARRY OVER BETWEEN ORDERS.
000070*----------------------------------------------------------------
000080*    1996-03-11  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000090*    1998-11-04  RVF  ADDED RAW-IMAGE REDEFINES FOR ERROR DUMPS
000100*    1998-11-04  RVF  ADDED 3-BYTE RESERVE AT END OF RECORD FOR
000110*                     FUTURE FIELDS, PER SHOP STANDARD
000120*----------------------------------------------------------------
000130    FD  PAYMENT-METHOD-FILE
000140        LABEL RECORDS ARE STANDARD.
000150
000160    01  PAYMENT-METHOD-RECORD.
000170        05  PYMT-ID                    PIC X(10).
000180        05  PYMT-DISCOUNT-PCT          PIC 9(03).
000190        05  PYMT-LIMIT                 PIC S9(7)V99.
000200        05  FILLER                     PIC X(03).
000210
000220*    RAW-IMAGE VIEW OF THE PAYMENT-METHOD RECORD, USED TO BLANK
000230*    THE WHOLE RECORD IN ONE MOVE AND TO DISPLAY UNREADABLE
000240*    RECORDS ON THE BAD-PYMT-RECORD DIAGNOSTIC MESSAGE.
000250    01  PYMT-RAW-IMAGE REDEFINES PAYMENT-METHOD-RECORD.
000260        05  PYMT-RAW-CHARACTERS        PIC X(25).
