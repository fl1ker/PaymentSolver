000010*----------------------------------------------------------------
000020*    SLORDR01.CBL  --  SELECT CLAUSE FOR THE INCOMING ORDER FILE
000030*    USED BY THE PAYMENT-METHOD OPTIMIZER BATCH JOB.
000040*----------------------------------------------------------------
000050*    1996-03-11  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000060*    1998-11-04  RVF  ADDED FILE STATUS FOR Y2K FILE-HANDLING
000070*                     SWEEP
000080*----------------------------------------------------------------
000090    SELECT ORDER-FILE
000100           ASSIGN TO "ORDERS-IN"
000110           ORGANIZATION IS LINE SEQUENTIAL
000120           FILE STATUS IS WS-ORDER-FILE-STATUS.
