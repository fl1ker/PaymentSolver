000010*----------------------------------------------------------------
000020*    FDSPNT01.CBL  --  FD FOR THE SPENT-TOTALS OUTPUT LINE.
000030*    ONE LINE PER PAYMENT METHOD CHARGED AT LEAST ONCE, BUILT AS
000040*    "<METHOD-ID> <AMOUNT>" IN 0700-WRITE-SPENT-TOTALS.
000050*----------------------------------------------------------------
000060*    1996-03-11  RVF  ORIGINAL COPYBOOK - REQ PMO-0001
000070*----------------------------------------------------------------
000080    FD  SPENT-TOTAL-FILE
000090        LABEL RECORDS ARE OMITTED.
000100
000110    01  SPENT-TOTAL-RECORD             PIC X(80).
